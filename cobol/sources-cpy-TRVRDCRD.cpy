000100*================================================================
000200* TRVRDCRD.cpybk
000300* RUN-DATE CONTROL CARD - ONE RECORD SUPPLIED BY THE JOB STREAM
000400* EACH BATCH RUN, READ BY TRVXRUND AND PASSED TO THE CALLING
000500* VALIDATION PROGRAMS AS THE "TODAY" DATE FOR R4 DATE CHECKS
000600*================================================================
000700* AMENDMENT HISTORY:
000800*================================================================
000900* TVB100 12/03/1991 - RSMITH  - INITIAL VERSION
001000*----------------------------------------------------------------
001100* TVB788 09/09/1999 - KOSULL  - Y2K REVIEW - RUN-DATE WAS ALREADY
001200*                      CCYYMMDD (8 BYTES) - NO WINDOWING ADDED
001300*----------------------------------------------------------------
001400 05  TRVRDCRD-RECORD            PIC X(20).
001500 05  TRVRDCRDR REDEFINES TRVRDCRD-RECORD.
001600     10  TRVRDCRD-RUN-DATE        PIC 9(08).
001700*                        CCYYMMDD - BATCH PROCESSING DATE
001800     10  FILLER                   PIC X(12).
