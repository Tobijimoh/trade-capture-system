000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRVBKLUP.
000500 AUTHOR.         RSMITH.
000600 INSTALLATION.   TRADE VALIDATION SYSTEMS.
000700 DATE-WRITTEN.   14 JUN 1988.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*DESCRIPTION : SUBROUTINE - BOOK LOOKUP.
001100*              LOADS BOOK-MASTER-IN INTO WK-T-BOOK-TABLE ON THE
001200*              FIRST CALL (NO INDEXED-FILE SUPPORT ON THIS
001300*              BUILD) THEN SEARCHES BY BOOK-ID, ELSE BY
001400*              BOOK-NAME, ON EVERY CALL THEREAFTER.
001500*              CALLED FROM TRVBRULE FOR BUSINESS RULES R5.
001600*================================================================
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900* MOD.#  INIT    DATE        DESCRIPTION
002000* ------ ------- ----------  -------------------------------
002100* TVB100 RSMITH  14/06/1988 - INITIAL VERSION - READ BOOK
002200*                             MASTER SEQUENTIALLY AND TEST
002300*                             BOOK-ID ONE RECORD AT A TIME
002400*----------------------------------------------------------------
002500* TVB788 KOSULL  09/09/1999 - Y2K / VOLUME REVIEW - REVIEWED,
002600*                             NO CENTURY WINDOWING REQUIRED -
002700*                             DATES ARE RAW PIC 9(08) CCYYMMDD
002800*----------------------------------------------------------------
002900* TVB622 MFARIA  21/05/2003 - E-REQ#TV622 - BOOK MASTER NOW
003000*                             LOADED INTO AN IN-MEMORY TABLE
003100*                             AND SEARCHED INSTEAD OF A REREAD
003200*                             PER LOOKUP (VOLUME GROWTH)
003300*----------------------------------------------------------------
003400* TV4417 DPARK   14/02/2011 - E-REQ#TV4417 - SEARCH ALL REPLACED
003500*                             LINEAR SEARCH FOR BOOK-ID LOOKUP
003600*                             FOR LARGE BOOK MASTER PERFORMANCE
003700*----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004400                   C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT BOOK-MASTER-IN  ASSIGN TO DATABASE-BOOKMSTR
004800            ORGANIZATION IS SEQUENTIAL
004900            FILE STATUS  IS WK-C-FILE-STATUS.
005000***************
005100 DATA DIVISION.
005200***************
005300 FILE SECTION.
005400**************
005500 FD  BOOK-MASTER-IN
005600     LABEL RECORDS ARE OMITTED
005700     DATA RECORD IS BOOK-MASTER-IN-REC.
005800 01  BOOK-MASTER-IN-REC.
005900     COPY TRVBKMST.
006000*************************
006100 WORKING-STORAGE SECTION.
006200*************************
006300 01  FILLER              PIC X(24)  VALUE
006400     "** PROGRAM TRVBKLUP **".
006500
006600* ------------------ PROGRAM WORKING STORAGE -------------------*
006700 01  WK-C-COMMON.
006800     COPY TRVCMWS.
006900
007000     COPY TRVBKTBL.
007100
007200 77  WK-N-SUB             PIC 9(04) COMP VALUE ZERO.
007300 77  WK-C-FOUND           PIC X(01) VALUE "Y".
007400 77  WK-C-NOT-FOUND       PIC X(01) VALUE "N".
007420
007450 01  WK-D-DISPLAY-AREA.
007460     05  WK-D-BOOK-ID-A   PIC X(09).
007470     05  WK-D-BOOK-ID-N REDEFINES WK-D-BOOK-ID-A PIC 9(09).
007480     05  FILLER           PIC X(01).
007500
007600 LINKAGE SECTION.
007700*****************
007800     COPY TRVBKLUK.
007900
008000 EJECT
008100*********************************************
008200 PROCEDURE DIVISION USING WK-C-VBKLUP-RECORD.
008300*********************************************
008400 MAIN-MODULE.
008500     IF  WK-T-BOOK-LOADED = "N"                                   TVB622
008600         PERFORM A000-LOAD-BOOK-TABLE
008700            THRU A099-LOAD-BOOK-TABLE-EX
008800     END-IF.
008900     PERFORM B000-MAIN-PROCESSING
009000        THRU B999-MAIN-PROCESSING-EX.
009100     GOBACK.
009200
009300*----------------------------------------------------------------*
009400 A000-LOAD-BOOK-TABLE.
009500*----------------------------------------------------------------*
009600     OPEN INPUT BOOK-MASTER-IN.
009700     IF  NOT WK-C-SUCCESSFUL
009800         DISPLAY "TRVBKLUP - OPEN FILE ERROR - BOOK-MASTER-IN"
009900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010000         GO TO A099-LOAD-BOOK-TABLE-EX
010100     END-IF.
010200     MOVE ZERO TO WK-T-BOOK-COUNT.
010300     PERFORM A010-READ-BOOK-MASTER
010400        THRU A019-READ-BOOK-MASTER-EX
010500        UNTIL WK-C-END-OF-FILE.
010600     CLOSE BOOK-MASTER-IN.
010700     MOVE "Y" TO WK-T-BOOK-LOADED.
010800 A099-LOAD-BOOK-TABLE-EX.
010900 EXIT.
011000
011100*----------------------------------------------------------------*
011200 A010-READ-BOOK-MASTER.
011300*----------------------------------------------------------------*
011400     READ BOOK-MASTER-IN.
011500     IF  WK-C-SUCCESSFUL
011600         ADD 1 TO WK-T-BOOK-COUNT
011700         MOVE TRVBKMST-BOOK-ID     TO
011800              WK-T-BOOK-ID(WK-T-BOOK-COUNT)
011900         MOVE TRVBKMST-BOOK-NAME   TO
012000              WK-T-BOOK-NM(WK-T-BOOK-COUNT)
012100         MOVE TRVBKMST-BOOK-ACTIVE TO
012200              WK-T-BOOK-ACT(WK-T-BOOK-COUNT)
012300     ELSE
012400         IF  NOT WK-C-END-OF-FILE
012500             DISPLAY "TRVBKLUP - READ FILE ERROR - BOOK-MASTER-IN"
012600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012700         END-IF
012800     END-IF.
012900 A019-READ-BOOK-MASTER-EX.
013000 EXIT.
013100
013200*----------------------------------------------------------------*
013300 B000-MAIN-PROCESSING.
013400*----------------------------------------------------------------*
013500     MOVE WK-C-NOT-FOUND  TO WK-C-VBKLUP-O-FOUND.
013600     MOVE SPACE           TO WK-C-VBKLUP-O-ACTIVE.
013650     MOVE WK-C-VBKLUP-I-BOOK-ID TO WK-D-BOOK-ID-N.
013700     SET WK-T-BOOK-IDX    TO 1.
013800     IF  WK-C-VBKLUP-I-BOOK-ID NOT = ZERO
013900         PERFORM C100-SEARCH-BY-ID
014000            THRU C199-SEARCH-BY-ID-EX
014100     ELSE
014200         IF  WK-C-VBKLUP-I-BOOK-NAME NOT = SPACES
014300             PERFORM C200-SEARCH-BY-NAME
014400                THRU C299-SEARCH-BY-NAME-EX
014500         END-IF
014600     END-IF.
014650     IF  WK-C-VBKLUP-O-FOUND = WK-C-NOT-FOUND
014660         DISPLAY "TRVBKLUP - BOOK NOT FOUND - ID "
014670                 WK-D-BOOK-ID-A
014680     END-IF.
014700 B999-MAIN-PROCESSING-EX.
014800 EXIT.
014900
015000*----------------------------------------------------------------*
015100 C100-SEARCH-BY-ID.
015200*----------------------------------------------------------------*
015300     SEARCH ALL WK-T-BOOK-ENTRY                                   TV4417
015400         WHEN WK-T-BOOK-ID(WK-T-BOOK-IDX) =
015500              WK-C-VBKLUP-I-BOOK-ID
015600         MOVE WK-C-FOUND          TO WK-C-VBKLUP-O-FOUND
015700         MOVE WK-T-BOOK-ACT(WK-T-BOOK-IDX)
015800                                  TO WK-C-VBKLUP-O-ACTIVE
015900     END-SEARCH.
016000 C199-SEARCH-BY-ID-EX.
016100 EXIT.
016200
016300*----------------------------------------------------------------*
016400 C200-SEARCH-BY-NAME.
016500*----------------------------------------------------------------*
016600     PERFORM C210-SEARCH-ONE-ENTRY
016700        THRU C219-SEARCH-ONE-ENTRY-EX
016800        VARYING WK-N-SUB FROM 1 BY 1
016900        UNTIL WK-N-SUB > WK-T-BOOK-COUNT
017000        OR WK-C-VBKLUP-O-FOUND = WK-C-FOUND.
017100 C299-SEARCH-BY-NAME-EX.
017200 EXIT.
017300
017400*----------------------------------------------------------------*
017500 C210-SEARCH-ONE-ENTRY.
017600*----------------------------------------------------------------*
017700     IF  WK-T-BOOK-NM(WK-N-SUB) = WK-C-VBKLUP-I-BOOK-NAME
017800         MOVE WK-C-FOUND       TO WK-C-VBKLUP-O-FOUND
017900         MOVE WK-T-BOOK-ACT(WK-N-SUB) TO WK-C-VBKLUP-O-ACTIVE
018000     END-IF.
018100 C219-SEARCH-ONE-ENTRY-EX.
018200 EXIT.
018300******************************************************************
018400*************** END OF PROGRAM SOURCE - TRVBKLUP ***************
018500******************************************************************
