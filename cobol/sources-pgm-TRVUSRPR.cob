000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRVUSRPR.
000500 AUTHOR.         RSMITH.
000600 INSTALLATION.   TRADE VALIDATION SYSTEMS.
000700 DATE-WRITTEN.   12 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*DESCRIPTION : BATCH DRIVER - USER PRIVILEGE VALIDATION.
001100*              READS EACH USER-PRIVILEGE-REQUEST FROM PRIVREQ
001200*              AND LOOKS UP THE REQUESTED ROLE/OPERATION PAIR IN
001300*              THE FIXED PERMISSION MATRIX BUILT INTO THIS
001400*              PROGRAM AT COMPILE TIME (SEE WK-T-PRIV-TABLE
001500*              BELOW).  NO FILE-BASED REFERENCE DATA IS INVOLVED
001600*              - THE MATRIX IS A PURE IN-MEMORY DECISION TABLE.
001700*              AN UNRECOGNISED ROLE, AN UNRECOGNISED OPERATION,
001800*              OR EITHER FIELD BLANK, ALWAYS RESULTS IN "N".
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* MOD.#  INIT    DATE        DESCRIPTION
002300* ------ ------- ----------  -------------------------------
002400* TVB100 RSMITH  12/03/1991 - INITIAL VERSION - TRADER, SALES
002500*                             AND MIDDLE_OFFICE ROLES AGAINST
002600*                             THE FIVE TRADE OPERATIONS
002700*----------------------------------------------------------------
002800* TVB788 KOSULL  09/09/1999 - Y2K REVIEW - NO DATE FIELDS IN
002900*                             THIS PROGRAM, REVIEWED ONLY
003000*----------------------------------------------------------------
003100* TV6112 LNGUYEN 22/08/2007 - E-REQ#TV6112 - SUPPORT ROLE ADDED
003200*                             TO THE MATRIX (VIEW ONLY) FOR THE
003300*                             NEW HELP-DESK READ-ONLY ACCOUNTS
003400*----------------------------------------------------------------
003500 ENVIRONMENT DIVISION.
003600**********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-AS400.
003900 OBJECT-COMPUTER.  IBM-AS400.
004000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004100                   C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT PRIVILEGE-REQUEST-IN ASSIGN TO DATABASE-PRIVREQ
004500            ORGANIZATION IS SEQUENTIAL
004600            FILE STATUS  IS WK-C-FILE-STATUS.
004700     SELECT PRIVILEGE-RESULT-OUT ASSIGN TO DATABASE-PRIVRSLT
004800            ORGANIZATION IS SEQUENTIAL
004900            FILE STATUS  IS WK-C-FILE-STATUS.
005000***************
005100 DATA DIVISION.
005200***************
005300 FILE SECTION.
005400**************
005500 FD  PRIVILEGE-REQUEST-IN
005600     LABEL RECORDS ARE OMITTED
005700     DATA RECORD IS PRIVILEGE-REQUEST-IN-REC.
005800 01  PRIVILEGE-REQUEST-IN-REC.
005900     COPY TRVPRIVG.
006000
006100 FD  PRIVILEGE-RESULT-OUT
006200     LABEL RECORDS ARE OMITTED
006300     DATA RECORD IS PRIVILEGE-RESULT-OUT-REC.
006400 01  PRIVILEGE-RESULT-OUT-REC   PIC X(26).
006500*************************
006600 WORKING-STORAGE SECTION.
006700*************************
006800 01  FILLER              PIC X(24)  VALUE
006900     "** PROGRAM TRVUSRPR **".
007000
007100* ------------------ PROGRAM WORKING STORAGE -------------------*
007200 01  WK-C-COMMON.
007300     COPY TRVCMWS.
007400
007500* ----- FIXED ROLE/OPERATION PERMISSION MATRIX - BUILT AT       -*
007600* ----- COMPILE TIME VIA THE USUAL REDEFINES-OVER-FILLER TRICK  -*
007700 01  WK-T-PRIV-INIT.
007800     05  FILLER            PIC X(14) VALUE "TRADER".
007900     05  FILLER            PIC X(05) VALUE "YYYYY".
008000     05  FILLER            PIC X(14) VALUE "SALES".
008100     05  FILLER            PIC X(05) VALUE "YYNNY".
008200     05  FILLER            PIC X(14) VALUE "MIDDLE_OFFICE".
008300     05  FILLER            PIC X(05) VALUE "NYNNY".
008400     05  FILLER            PIC X(14) VALUE "SUPPORT".             TV6112
008500     05  FILLER            PIC X(05) VALUE "NNNNY".               TV6112
008600 01  WK-T-PRIV-TABLE REDEFINES WK-T-PRIV-INIT.
008700     05  WK-T-PRIV-ENTRY OCCURS 4 TIMES
008800            INDEXED BY WK-T-PRIV-IDX.
008900         10  WK-T-PRIV-ROLE      PIC X(14).
009000         10  WK-T-PRIV-FLAGS     PIC X(05).
009100         10  WK-T-PRIV-FLAGS-R REDEFINES WK-T-PRIV-FLAGS.
009200             15  WK-T-PRIV-CREATE     PIC X(01).
009300             15  WK-T-PRIV-AMEND      PIC X(01).
009400             15  WK-T-PRIV-TERMINATE  PIC X(01).
009500             15  WK-T-PRIV-CANCEL     PIC X(01).
009600             15  WK-T-PRIV-VIEW       PIC X(01).
009700
009800 77  WK-C-EOF-REQUEST     PIC X(01) VALUE "N".
009900 77  WK-C-ROLE-FOUND      PIC X(01) VALUE "N".
010000 77  WK-N-REQUEST-COUNT   PIC 9(06) COMP VALUE ZERO.
010100
010200 EJECT
010300*********************
010400 PROCEDURE DIVISION.
010500*********************
010600 MAIN-MODULE.
010700     PERFORM A000-INITIALIZATION
010800        THRU A099-INITIALIZATION-EX.
010900     PERFORM B000-PROCESS-ONE-REQUEST
011000        THRU B099-PROCESS-ONE-REQUEST-EX
011100        UNTIL WK-C-EOF-REQUEST = "Y".
011200     PERFORM Z000-END-PROGRAM-ROUTINE
011300        THRU Z099-END-PROGRAM-ROUTINE-EX.
011400     GOBACK.
011500
011600*----------------------------------------------------------------*
011700 A000-INITIALIZATION.
011800*----------------------------------------------------------------*
011900     OPEN INPUT  PRIVILEGE-REQUEST-IN.
012000     IF  NOT WK-C-SUCCESSFUL
012100         DISPLAY "TRVUSRPR - OPEN FILE ERROR - PRIVREQ-IN"
012200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012300         GO TO Y900-ABNORMAL-TERMINATION
012400     END-IF.
012500
012600     OPEN OUTPUT PRIVILEGE-RESULT-OUT.
012700     IF  NOT WK-C-SUCCESSFUL
012800         DISPLAY "TRVUSRPR - OPEN FILE ERROR - PRIVRSLT-OUT"
012900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013000         GO TO Y900-ABNORMAL-TERMINATION
013100     END-IF.
013200
013300     MOVE "N" TO WK-C-EOF-REQUEST.
013400 A099-INITIALIZATION-EX.
013500 EXIT.
013600
013700*----------------------------------------------------------------*
013800 B000-PROCESS-ONE-REQUEST.
013900*----------------------------------------------------------------*
014000     READ PRIVILEGE-REQUEST-IN.
014100     IF  WK-C-END-OF-FILE
014200         MOVE "Y" TO WK-C-EOF-REQUEST
014300         GO TO B099-PROCESS-ONE-REQUEST-EX
014400     END-IF.
014500     IF  NOT WK-C-SUCCESSFUL
014600         DISPLAY "TRVUSRPR - READ FILE ERROR - PRIVREQ-IN"
014700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014800         GO TO Y900-ABNORMAL-TERMINATION
014900     END-IF.
015000     ADD 1 TO WK-N-REQUEST-COUNT.
015100
015200     PERFORM C100-LOOKUP-PRIVILEGE
015300        THRU C199-LOOKUP-PRIVILEGE-EX.
015400
015500     MOVE TRVPRIVG-RECORD TO PRIVILEGE-RESULT-OUT-REC.
015600     WRITE PRIVILEGE-RESULT-OUT-REC.
015700     IF  NOT WK-C-SUCCESSFUL
015800         DISPLAY "TRVUSRPR - WRITE FILE ERROR - PRIVRSLT-OUT"
015900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016000         GO TO Y900-ABNORMAL-TERMINATION
016100     END-IF.
016200 B099-PROCESS-ONE-REQUEST-EX.
016300 EXIT.
016400
016500*----------------------------------------------------------------*
016600* LOOKS UP TRVPRIVG-USER-ROLE / TRVPRIVG-OPERATION IN THE FIXED  *
016700* MATRIX AND SETS TRVPRIVG-ALLOWED-FLAG.  A BLANK ROLE OR        *
016800* OPERATION, OR A ROLE NOT FOUND IN THE MATRIX, YIELDS "N".      *
016900*----------------------------------------------------------------*
017000 C100-LOOKUP-PRIVILEGE.
017100*----------------------------------------------------------------*
017200     MOVE "N" TO TRVPRIVG-ALLOWED-FLAG.
017300     MOVE "N" TO WK-C-ROLE-FOUND.
017400
017500     IF  TRVPRIVG-USER-ROLE NOT = SPACES
017600       AND TRVPRIVG-OPERATION NOT = SPACES
017700         PERFORM C110-CHECK-ONE-ROLE
017800            THRU C119-CHECK-ONE-ROLE-EX
017900            VARYING WK-T-PRIV-IDX FROM 1 BY 1
018000            UNTIL WK-T-PRIV-IDX > 4
018100               OR WK-C-ROLE-FOUND = "Y"
018200     END-IF.
018300 C199-LOOKUP-PRIVILEGE-EX.
018400 EXIT.
018500
018600*----------------------------------------------------------------*
018700* TESTS ONE MATRIX ROW FOR A ROLE MATCH; WHEN FOUND, SETS THE     *
018800* FOUND SWITCH AND FILLS IN THE ALLOWED FLAG FOR THE OPERATION.  *
018900*----------------------------------------------------------------*
019000 C110-CHECK-ONE-ROLE.
019100*----------------------------------------------------------------*
019200     IF  WK-T-PRIV-ROLE(WK-T-PRIV-IDX) = TRVPRIVG-USER-ROLE
019300         MOVE "Y" TO WK-C-ROLE-FOUND
019400         PERFORM C200-SET-ALLOWED-FLAG
019500            THRU C299-SET-ALLOWED-FLAG-EX
019600     END-IF.
019700 C119-CHECK-ONE-ROLE-EX.
019800 EXIT.
019900
020000*----------------------------------------------------------------*
020100* MATCHES TRVPRIVG-OPERATION TO THE COLUMN OF THE MATRIX ROW     *
020200* LOCATED BY C100 AND MOVES THAT COLUMN'S Y/N INTO THE OUTPUT    *
020300*----------------------------------------------------------------*
020400 C200-SET-ALLOWED-FLAG.
020500*----------------------------------------------------------------*
020600     IF  TRVPRIVG-OPERATION = "CREATE"
020700         MOVE WK-T-PRIV-CREATE(WK-T-PRIV-IDX)
020800           TO TRVPRIVG-ALLOWED-FLAG
020900     ELSE
021000     IF  TRVPRIVG-OPERATION = "AMEND"
021100         MOVE WK-T-PRIV-AMEND(WK-T-PRIV-IDX)
021200           TO TRVPRIVG-ALLOWED-FLAG
021300     ELSE
021400     IF  TRVPRIVG-OPERATION = "TERMINATE"
021500         MOVE WK-T-PRIV-TERMINATE(WK-T-PRIV-IDX)
021600           TO TRVPRIVG-ALLOWED-FLAG
021700     ELSE
021800     IF  TRVPRIVG-OPERATION = "CANCEL"
021900         MOVE WK-T-PRIV-CANCEL(WK-T-PRIV-IDX)
022000           TO TRVPRIVG-ALLOWED-FLAG
022100     ELSE
022200     IF  TRVPRIVG-OPERATION = "VIEW"
022300         MOVE WK-T-PRIV-VIEW(WK-T-PRIV-IDX)
022400           TO TRVPRIVG-ALLOWED-FLAG
022500     END-IF
022600     END-IF
022700     END-IF
022800     END-IF
022900     END-IF.
023000 C299-SET-ALLOWED-FLAG-EX.
023100 EXIT.
023200
023300*----------------------------------------------------------------*
023400 Y900-ABNORMAL-TERMINATION.
023500*----------------------------------------------------------------*
023600     PERFORM Z000-END-PROGRAM-ROUTINE
023700        THRU Z099-END-PROGRAM-ROUTINE-EX.
023800     GOBACK.
023900
024000*----------------------------------------------------------------*
024100 Z000-END-PROGRAM-ROUTINE.
024200*----------------------------------------------------------------*
024300     CLOSE PRIVILEGE-REQUEST-IN.
024400     IF  NOT WK-C-SUCCESSFUL
024500         DISPLAY "TRVUSRPR - CLOSE FILE ERROR - PRIVREQ-IN"
024600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024700     END-IF.
024800
024900     CLOSE PRIVILEGE-RESULT-OUT.
025000     IF  NOT WK-C-SUCCESSFUL
025100         DISPLAY "TRVUSRPR - CLOSE FILE ERROR - PRIVRSLT-OUT"
025200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025300     END-IF.
025400 Z099-END-PROGRAM-ROUTINE-EX.
025500 EXIT.
025600******************************************************************
025700*************** END OF PROGRAM SOURCE - TRVUSRPR ***************
025800******************************************************************
