000100*================================================================
000200* TRVCPMST.cpybk
000300* I-O FORMAT:TRVCPMST  FROM FILE CPTYMSTR OF LIBRARY TRVLIB
000400* COUNTERPARTY MASTER RECORD (SEQUENTIAL FILE, LOADED TO
000500* TRVCPTBL.cpybk AND SEARCHED - NO INDEXED-FILE SUPPORT HERE)
000600*================================================================
000700* AMENDMENT HISTORY:
000800*================================================================
000900* TVB100 12/03/1991 - RSMITH  - INITIAL VERSION
001000*----------------------------------------------------------------
001100 05  TRVCPMST-RECORD            PIC X(42).
001200 05  TRVCPMSTR REDEFINES TRVCPMST-RECORD.
001300     10  TRVCPMST-CPTY-ID         PIC 9(09).
001400*                        COUNTERPARTY KEY
001500     10  TRVCPMST-CPTY-NAME       PIC X(30).
001600*                        COUNTERPARTY NAME ALTERNATE KEY
001700     10  TRVCPMST-CPTY-ACTIVE     PIC X(01).
001800*                        "Y"/"N" ACTIVE FLAG
001850     10  FILLER                   PIC X(02).
001860*                        RESERVED FOR FUTURE USE
