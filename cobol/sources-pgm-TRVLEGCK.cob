000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRVLEGCK.
000500 AUTHOR.         RSMITH.
000600 INSTALLATION.   TRADE VALIDATION SYSTEMS.
000700 DATE-WRITTEN.   12 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*DESCRIPTION : BATCH DRIVER - TRADE LEG CONSISTENCY VALIDATION.
001100*              READS EACH TRADE-HEADER-RECORD FROM TRDHDR, THEN
001200*              READS ITS TWO TRADE-LEG-RECORDS FROM TRDLEG, IN
001300*              THE SAME TRADE ORDER AS THE HEADER FILE (THE LEG
001400*              FILE CARRIES NO TRADE-ID OF ITS OWN - THE TWO
001500*              FILES ARE RELATED BY POSITION, NOT BY KEY).  IF
001600*              THE LEG FILE CANNOT SUPPLY BOTH LEGS FOR A TRADE
001700*              RULE L0 FIRES AND NO FURTHER LEG RULE IS TESTED
001800*              FOR THAT TRADE.  OTHERWISE RULES L1-L4 ARE ALL
001900*              EVALUATED AND EVERY FAILURE IS ACCUMULATED INTO
002000*              ONE VALRSLT RECORD PER TRADE HEADER.
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* MOD.#  INIT    DATE        DESCRIPTION
002500* ------ ------- ----------  -------------------------------
002600* TVB100 RSMITH  12/03/1991 - INITIAL VERSION - L0 LEG-COUNT
002700*                             GATE AND L2 PAY/RECEIVE CHECK ONLY
002800*----------------------------------------------------------------
002900* TVB345 DCHEN   19/02/1996 - PROJ#TV44 - ADDED L3 FLOATING-LEG
003000*                             INDEX CHECK AND L4 FIXED-LEG RATE
003100*                             CHECK, SAME PROJECT THAT ADDED THE
003200*                             R6 COUNTERPARTY CHECK IN TRVBRULE
003300*----------------------------------------------------------------
003400* TVB519 PSINGH  04/11/2001 - E-REQ#TV519 - L4 NOW TESTS THE NEW
003500*                             RATE-SUPPLIED FLAG RATHER THAN
003600*                             TESTING RATE FOR ZERO, SO A FIXED
003700*                             LEG PRICED AT EXACTLY 0% IS NO
003800*                             LONGER MISFLAGGED AS "NO RATE"
003900*----------------------------------------------------------------
004000* TVB788 KOSULL  09/09/1999 - Y2K / VOLUME REVIEW - NO DATE
004100*                             WINDOWING REQUIRED, REVIEWED ONLY
004200*----------------------------------------------------------------
004300* TVB901 MFARIA  11/06/2004 - E-REQ#TV901 - ADDED L1 MATURITY
004400*                             DATE PRESENCE CHECK - PREVIOUSLY
004500*                             RELIED ON TRVBRULE CATCHING THIS
004600*----------------------------------------------------------------
004700 ENVIRONMENT DIVISION.
004800**********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005300                   C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT TRADE-HEADER-IN      ASSIGN TO DATABASE-TRDHDR
005700            ORGANIZATION IS SEQUENTIAL
005800            FILE STATUS  IS WK-C-FILE-STATUS.
005900     SELECT TRADE-LEG-IN         ASSIGN TO DATABASE-TRDLEG
006000            ORGANIZATION IS SEQUENTIAL
006100            FILE STATUS  IS WK-C-FILE-STATUS.
006200     SELECT VALIDATION-RESULT-OUT ASSIGN TO DATABASE-VALRSLT
006300            ORGANIZATION IS SEQUENTIAL
006400            FILE STATUS  IS WK-C-FILE-STATUS.
006500***************
006600 DATA DIVISION.
006700***************
006800 FILE SECTION.
006900**************
007000 FD  TRADE-HEADER-IN
007100     LABEL RECORDS ARE OMITTED
007200     DATA RECORD IS TRADE-HEADER-IN-REC.
007300 01  TRADE-HEADER-IN-REC.
007400     COPY TRVHDREC.
007500
007600 FD  TRADE-LEG-IN
007700     LABEL RECORDS ARE OMITTED
007800     DATA RECORD IS TRADE-LEG-IN-REC.
007900 01  TRADE-LEG-IN-REC.
008000     COPY TRVLEGRC.
008100
008200 FD  VALIDATION-RESULT-OUT
008300     LABEL RECORDS ARE OMITTED
008400     DATA RECORD IS VALIDATION-RESULT-OUT-REC.
008500 01  VALIDATION-RESULT-OUT-REC.
008600     COPY TRVRESLT.
008700*************************
008800 WORKING-STORAGE SECTION.
008900*************************
009000 01  FILLER              PIC X(24)  VALUE
009100     "** PROGRAM TRVLEGCK **".
009200
009300* ------------------ PROGRAM WORKING STORAGE -------------------*
009400 01  WK-C-COMMON.
009500     COPY TRVCMWS.
009600
009700* ------------ LEG A / LEG B HOLDING AREAS -----------------------*
009800 01  WK-D-LEG-A-AREA.
009900     05  WK-D-LEG-A-REC        PIC X(48).
010000     05  WK-D-LEG-A-FLDS REDEFINES WK-D-LEG-A-REC.
010100         10  WK-D-LEGA-ID          PIC 9(09).
010200         10  WK-D-LEGA-TYPE        PIC X(08).
010300         10  WK-D-LEGA-PAYRCV      PIC X(07).
010400         10  WK-D-LEGA-INDEX       PIC X(12).
010500         10  WK-D-LEGA-RATE        PIC S9(03)V9(06).
010600         10  WK-D-LEGA-RATE-SUPP   PIC X(01).
010700         10  FILLER                PIC X(02).
010800
010900 01  WK-D-LEG-B-AREA.
011000     05  WK-D-LEG-B-REC        PIC X(48).
011100     05  WK-D-LEG-B-FLDS REDEFINES WK-D-LEG-B-REC.
011200         10  WK-D-LEGB-ID          PIC 9(09).
011300         10  WK-D-LEGB-TYPE        PIC X(08).
011400         10  WK-D-LEGB-PAYRCV      PIC X(07).
011500         10  WK-D-LEGB-INDEX       PIC X(12).
011600         10  WK-D-LEGB-RATE        PIC S9(03)V9(06).
011700         10  WK-D-LEGB-RATE-SUPP   PIC X(01).
011800         10  FILLER                PIC X(02).
011900
012000* ------------ CASE-FOLDED COMPARE WORK AREA ---------------------*
012100 77  WK-C-LEGA-PAYRCV-U    PIC X(07).
012200 77  WK-C-LEGB-PAYRCV-U    PIC X(07).
012300 77  WK-C-LEGA-TYPE-U      PIC X(08).
012400 77  WK-C-LEGB-TYPE-U      PIC X(08).
012500
012600* -------------------- TRADE-LEVEL WORK AREA ----------------------*
012700 77  WK-C-EOF-TRADE       PIC X(01) VALUE "N".
012800 77  WK-C-ERR-TEXT        PIC X(60).
012900 77  WK-C-LEG-COUNT-BAD   PIC X(01) VALUE "N".
013000     88  WK-C-LEGS-ARE-BAD            VALUE "Y".
013100     88  WK-C-LEGS-ARE-OK             VALUE "N".
013200 77  WK-N-TRADE-COUNT     PIC 9(06) COMP VALUE ZERO.
013300
013400 EJECT
013500*********************
013600 PROCEDURE DIVISION.
013700*********************
013800 MAIN-MODULE.
013900     PERFORM A000-INITIALIZATION
014000        THRU A099-INITIALIZATION-EX.
014100     PERFORM B000-PROCESS-ONE-TRADE
014200        THRU B099-PROCESS-ONE-TRADE-EX
014300        UNTIL WK-C-EOF-TRADE = "Y".
014400     PERFORM Z000-END-PROGRAM-ROUTINE
014500        THRU Z099-END-PROGRAM-ROUTINE-EX.
014600     GOBACK.
014700
014800*----------------------------------------------------------------*
014900 A000-INITIALIZATION.
015000*----------------------------------------------------------------*
015100     OPEN INPUT  TRADE-HEADER-IN.
015200     IF  NOT WK-C-SUCCESSFUL
015300         DISPLAY "TRVLEGCK - OPEN FILE ERROR - TRADE-HEADER-IN"
015400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015500         GO TO Y900-ABNORMAL-TERMINATION
015600     END-IF.
015700
015800     OPEN INPUT  TRADE-LEG-IN.
015900     IF  NOT WK-C-SUCCESSFUL
016000         DISPLAY "TRVLEGCK - OPEN FILE ERROR - TRADE-LEG-IN"
016100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016200         GO TO Y900-ABNORMAL-TERMINATION
016300     END-IF.
016400
016500     OPEN OUTPUT VALIDATION-RESULT-OUT.
016600     IF  NOT WK-C-SUCCESSFUL
016700         DISPLAY "TRVLEGCK - OPEN FILE ERROR - VALRSLT-OUT"
016800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016900         GO TO Y900-ABNORMAL-TERMINATION
017000     END-IF.
017100
017200     MOVE "N" TO WK-C-EOF-TRADE.
017300 A099-INITIALIZATION-EX.
017400 EXIT.
017500
017600*----------------------------------------------------------------*
017700 B000-PROCESS-ONE-TRADE.
017800*----------------------------------------------------------------*
017900     READ TRADE-HEADER-IN.
018000     IF  WK-C-END-OF-FILE
018100         MOVE "Y" TO WK-C-EOF-TRADE
018200         GO TO B099-PROCESS-ONE-TRADE-EX
018300     END-IF.
018400     IF  NOT WK-C-SUCCESSFUL
018500         DISPLAY "TRVLEGCK - READ FILE ERROR - TRADE-HEADER-IN"
018600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018700         GO TO Y900-ABNORMAL-TERMINATION
018800     END-IF.
018900     ADD 1 TO WK-N-TRADE-COUNT.
019000
019100     MOVE SPACES TO TRVRESLT-RECORD.
019200     MOVE "Y"    TO TRVRESLT-VALID-FLAG.
019300     MOVE ZERO   TO TRVRESLT-ERROR-COUNT.
019400
019500     PERFORM C100-READ-LEG-PAIR
019600        THRU C199-READ-LEG-PAIR-EX.
019700
019800     IF  WK-C-LEGS-ARE-BAD
019900         MOVE "TRADE MUST HAVE EXACTLY 2 LEGS" TO WK-C-ERR-TEXT
020000         PERFORM D900-ADD-ERROR-MSG
020100            THRU D999-ADD-ERROR-MSG-EX
020200     ELSE
020300         PERFORM C200-CHECK-MATURITY-DATE
020400            THRU C299-CHECK-MATURITY-DATE-EX.
020500         PERFORM C300-CHECK-PAY-RECEIVE
020600            THRU C399-CHECK-PAY-RECEIVE-EX.
020700         PERFORM C400-CHECK-FLOATING-INDEX
020800            THRU C499-CHECK-FLOATING-INDEX-EX.
020900         PERFORM C500-CHECK-FIXED-RATE
021000            THRU C599-CHECK-FIXED-RATE-EX
021100     END-IF.
021200
021300     IF  TRVRESLT-ERROR-COUNT NOT = ZERO
021400         MOVE "N" TO TRVRESLT-VALID-FLAG
021500     END-IF.
021600
021700     WRITE VALIDATION-RESULT-OUT-REC.
021800     IF  NOT WK-C-SUCCESSFUL
021900         DISPLAY "TRVLEGCK - WRITE FILE ERROR - VALRSLT-OUT"
022000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022100         GO TO Y900-ABNORMAL-TERMINATION
022200     END-IF.
022300 B099-PROCESS-ONE-TRADE-EX.
022400 EXIT.
022500
022600*----------------------------------------------------------------*
022700* L0 - READS LEG A THEN LEG B FOR THE CURRENT TRADE.  THE LEG    *
022800* FILE HAS NO TRADE-ID OF ITS OWN SO THE TWO RECORDS ARE TAKEN   *
022900* IN STRICT FILE ORDER - IF EITHER READ CANNOT SUPPLY A RECORD   *
023000* (END OF FILE) THE TRADE DOES NOT HAVE EXACTLY 2 LEGS.          *
023100*----------------------------------------------------------------*
023200 C100-READ-LEG-PAIR.
023300*----------------------------------------------------------------*
023400     MOVE "N" TO WK-C-LEG-COUNT-BAD.
023500
023600     READ TRADE-LEG-IN.
023700     IF  WK-C-SUCCESSFUL
023800         MOVE TRADE-LEG-IN-REC TO WK-D-LEG-A-REC
023900     ELSE
024000         IF  WK-C-END-OF-FILE
024100             MOVE "Y" TO WK-C-LEG-COUNT-BAD
024200             GO TO C199-READ-LEG-PAIR-EX
024300         ELSE
024400             DISPLAY "TRVLEGCK - READ FILE ERROR - TRADE-LEG-IN"
024500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024600             GO TO Y900-ABNORMAL-TERMINATION
024700         END-IF
024800     END-IF.
024900
025000     READ TRADE-LEG-IN.
025100     IF  WK-C-SUCCESSFUL
025200         MOVE TRADE-LEG-IN-REC TO WK-D-LEG-B-REC
025300     ELSE
025400         IF  WK-C-END-OF-FILE
025500             MOVE "Y" TO WK-C-LEG-COUNT-BAD
025600         ELSE
025700             DISPLAY "TRVLEGCK - READ FILE ERROR - TRADE-LEG-IN"
025800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025900             GO TO Y900-ABNORMAL-TERMINATION
026000         END-IF
026100     END-IF.
026200 C199-READ-LEG-PAIR-EX.
026300 EXIT.
026400
026500*----------------------------------------------------------------*
026600* L1 - TRADE MATURITY DATE MUST BE PRESENT                       *
026700*----------------------------------------------------------------*
026800 C200-CHECK-MATURITY-DATE.
026900*----------------------------------------------------------------*
027000     IF  TRVHDREC-MATURITY-DATE = ZERO                            TVB901
027100         MOVE "TRADE MATURITY DATE MUST BE DEFINED"
027200           TO WK-C-ERR-TEXT
027300         PERFORM D900-ADD-ERROR-MSG
027400            THRU D999-ADD-ERROR-MSG-EX
027500     END-IF.
027600 C299-CHECK-MATURITY-DATE-EX.
027700 EXIT.
027800
027900*----------------------------------------------------------------*
028000* L2 - BOTH LEGS MUST CARRY A PAY/RECEIVE FLAG AND THE TWO       *
028100* FLAGS MUST BE OPPOSITE                                         *
028200*----------------------------------------------------------------*
028300 C300-CHECK-PAY-RECEIVE.
028400*----------------------------------------------------------------*
028500     MOVE WK-D-LEGA-PAYRCV TO WK-C-LEGA-PAYRCV-U.
028600     INSPECT WK-C-LEGA-PAYRCV-U
028700         CONVERTING "abcdefghijklmnopqrstuvwxyz"
028800                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
028900     MOVE WK-D-LEGB-PAYRCV TO WK-C-LEGB-PAYRCV-U.
029000     INSPECT WK-C-LEGB-PAYRCV-U
029100         CONVERTING "abcdefghijklmnopqrstuvwxyz"
029200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
029300
029400     IF  WK-C-LEGA-PAYRCV-U = SPACES
029500       OR WK-C-LEGB-PAYRCV-U = SPACES
029600         MOVE "BOTH LEGS MUST HAVE PAY/RECEIVE FLAGS"
029700           TO WK-C-ERR-TEXT
029800         PERFORM D900-ADD-ERROR-MSG
029900            THRU D999-ADD-ERROR-MSG-EX
030000     ELSE
030100         IF  WK-C-LEGA-PAYRCV-U = WK-C-LEGB-PAYRCV-U
030200             MOVE "LEGS MUST HAVE OPPOSITE PAY/RECEIVE FLAGS"
030300               TO WK-C-ERR-TEXT
030400             PERFORM D900-ADD-ERROR-MSG
030500                THRU D999-ADD-ERROR-MSG-EX
030600         END-IF
030700     END-IF.
030800 C399-CHECK-PAY-RECEIVE-EX.
030900 EXIT.
031000
031100*----------------------------------------------------------------*
031200* L3 - A FLOATING LEG MUST CARRY AN INDEX NAME, TESTED            *
031300* INDEPENDENTLY FOR LEG A AND LEG B                               *
031400*----------------------------------------------------------------*
031500 C400-CHECK-FLOATING-INDEX.
031600*----------------------------------------------------------------*
031700     MOVE WK-D-LEGA-TYPE TO WK-C-LEGA-TYPE-U.
031800     INSPECT WK-C-LEGA-TYPE-U
031900         CONVERTING "abcdefghijklmnopqrstuvwxyz"
032000                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
032100     MOVE WK-D-LEGB-TYPE TO WK-C-LEGB-TYPE-U.
032200     INSPECT WK-C-LEGB-TYPE-U
032300         CONVERTING "abcdefghijklmnopqrstuvwxyz"
032400                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
032500
032600     IF  WK-C-LEGA-TYPE-U = "FLOATING"
032700       AND WK-D-LEGA-INDEX = SPACES
032800         MOVE "FLOATING LEG A MUST HAVE AN INDEX SPECIFIED"       TVB345
032900           TO WK-C-ERR-TEXT
033000         PERFORM D900-ADD-ERROR-MSG
033100            THRU D999-ADD-ERROR-MSG-EX
033200     END-IF.
033300
033400     IF  WK-C-LEGB-TYPE-U = "FLOATING"
033500       AND WK-D-LEGB-INDEX = SPACES
033600         MOVE "FLOATING LEG B MUST HAVE AN INDEX SPECIFIED"       TVB345
033700           TO WK-C-ERR-TEXT
033800         PERFORM D900-ADD-ERROR-MSG
033900            THRU D999-ADD-ERROR-MSG-EX
034000     END-IF.
034100 C499-CHECK-FLOATING-INDEX-EX.
034200 EXIT.
034300
034400*----------------------------------------------------------------*
034500* L4 - A FIXED LEG MUST HAVE HAD A RATE SUPPLIED, TESTED          *
034600* INDEPENDENTLY FOR LEG A AND LEG B.  RATE-SUPPLIED-FLAG IS       *
034700* TESTED RATHER THAN RATE ITSELF - A RATE OF EXACTLY ZERO IS      *
034800* A VALID RATE (SEE TVB519 ABOVE)                                 *
034900*----------------------------------------------------------------*
035000 C500-CHECK-FIXED-RATE.
035100*----------------------------------------------------------------*
035200     IF  WK-C-LEGA-TYPE-U = "FIXED   "
035300       AND WK-D-LEGA-RATE-SUPP = "N"                              TVB519
035400         MOVE "FIXED LEG A MUST HAVE A VALID RATE"
035500           TO WK-C-ERR-TEXT
035600         PERFORM D900-ADD-ERROR-MSG
035700            THRU D999-ADD-ERROR-MSG-EX
035800     END-IF.
035900
036000     IF  WK-C-LEGB-TYPE-U = "FIXED   "
036100       AND WK-D-LEGB-RATE-SUPP = "N"                              TVB519
036200         MOVE "FIXED LEG B MUST HAVE A VALID RATE"
036300           TO WK-C-ERR-TEXT
036400         PERFORM D900-ADD-ERROR-MSG
036500            THRU D999-ADD-ERROR-MSG-EX
036600     END-IF.
036700 C599-CHECK-FIXED-RATE-EX.
036800 EXIT.
036900
037000*----------------------------------------------------------------*
037100* APPENDS WK-C-ERR-TEXT TO THE TRADE'S VALIDATION RESULT, UP TO  *
037200* THE LIMIT OF TRVRESLT-ERROR-MSG OCCURS                        *
037300*----------------------------------------------------------------*
037400 D900-ADD-ERROR-MSG.
037500*----------------------------------------------------------------*
037600     IF  TRVRESLT-ERROR-COUNT < 20
037700         ADD 1 TO TRVRESLT-ERROR-COUNT
037800         MOVE WK-C-ERR-TEXT
037900           TO TRVRESLT-ERROR-MSG(TRVRESLT-ERROR-COUNT)
038000     ELSE
038100         DISPLAY "TRVLEGCK - ERROR MESSAGE TABLE FULL - TRADE "
038200                 TRVHDREC-TRADE-ID
038300     END-IF.
038400 D999-ADD-ERROR-MSG-EX.
038500 EXIT.
038600
038700*----------------------------------------------------------------*
038800 Y900-ABNORMAL-TERMINATION.
038900*----------------------------------------------------------------*
039000     PERFORM Z000-END-PROGRAM-ROUTINE
039100        THRU Z099-END-PROGRAM-ROUTINE-EX.
039200     GOBACK.
039300
039400*----------------------------------------------------------------*
039500 Z000-END-PROGRAM-ROUTINE.
039600*----------------------------------------------------------------*
039700     CLOSE TRADE-HEADER-IN.
039800     IF  NOT WK-C-SUCCESSFUL
039900         DISPLAY "TRVLEGCK - CLOSE FILE ERROR - TRADE-HEADER-IN"
040000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
040100     END-IF.
040200
040300     CLOSE TRADE-LEG-IN.
040400     IF  NOT WK-C-SUCCESSFUL
040500         DISPLAY "TRVLEGCK - CLOSE FILE ERROR - TRADE-LEG-IN"
040600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
040700     END-IF.
040800
040900     CLOSE VALIDATION-RESULT-OUT.
041000     IF  NOT WK-C-SUCCESSFUL
041100         DISPLAY "TRVLEGCK - CLOSE FILE ERROR - VALRSLT-OUT"
041200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
041300     END-IF.
041400 Z099-END-PROGRAM-ROUTINE-EX.
041500 EXIT.
041600******************************************************************
041700*************** END OF PROGRAM SOURCE - TRVLEGCK ***************
041800******************************************************************
