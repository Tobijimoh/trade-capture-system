000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRVXRUND.
000500 AUTHOR.         RSMITH.
000600 INSTALLATION.   TRADE VALIDATION SYSTEMS.
000700 DATE-WRITTEN.   12 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*DESCRIPTION :  THIS ROUTINE OBTAINS THE BATCH RUN-DATE FROM THE
001100*               RUN-DATE CONTROL CARD SUPPLIED BY THE JOB STREAM
001200*               FOR USE AS THE "TODAY" DATE IN RULE R4 DATE
001300*               COMPARISONS.  CALLED ONCE PER RUN BY TRVBRULE.
001400*================================================================
001500* HISTORY OF MODIFICATION:
001600*================================================================
001700* MOD.#  INIT    DATE        DESCRIPTION
001800* ------ ------- ----------  -------------------------------
001900* TVB100 RSMITH  12/03/1991 - INITIAL VERSION
002000*----------------------------------------------------------------
002100* TVB788 KOSULL  09/09/1999 - Y2K REVIEW - RUN-DATE CONTROL CARD
002200*                             ALREADY CCYYMMDD - NO CHANGE NEEDED
002300*----------------------------------------------------------------
002400* TVB905 MFARIA  04/11/2004 - E-REQ#TV905 - DEFAULT TO A ZERO
002500*                             RUN-DATE WITH ERROR CODE RAISED
002600*                             WHEN THE CONTROL CARD IS MISSING,
002700*                             RATHER THAN ABENDING THE STEP
002800*----------------------------------------------------------------
002900 ENVIRONMENT DIVISION.
003000**********************
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.  IBM-AS400.
003300 OBJECT-COMPUTER.  IBM-AS400.
003400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003500                   C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT RUN-DATE-CARD-IN  ASSIGN TO DATABASE-RUNDTCRD
003900            ORGANIZATION IS SEQUENTIAL
004000            FILE STATUS  IS WK-C-FILE-STATUS.
004100***************
004200 DATA DIVISION.
004300***************
004400 FILE SECTION.
004500**************
004600 FD  RUN-DATE-CARD-IN
004700     LABEL RECORDS ARE OMITTED
004800     DATA RECORD IS RUN-DATE-CARD-IN-REC.
004900 01  RUN-DATE-CARD-IN-REC.
005000     COPY TRVRDCRD.
005100*************************
005200 WORKING-STORAGE SECTION.
005300*************************
005400 01  FILLER              PIC X(24)  VALUE
005500     "** PROGRAM TRVXRUND **".
005600
005700* ------------------ PROGRAM WORKING STORAGE -------------------*
005800 01  WK-C-COMMON.
005900     COPY TRVCMWS.
006000
006100 77  WK-N-CARD-COUNT      PIC 9(04) COMP VALUE ZERO.
006200
006300 01  WK-D-RUN-DATE-AREA.
006400     05  WK-D-RUN-DATE-X  PIC X(08).
006500     05  WK-D-RUN-DATE-9 REDEFINES WK-D-RUN-DATE-X PIC 9(08).
006550     05  FILLER           PIC X(01).
006600
006700 LINKAGE SECTION.
006800*****************
006900     COPY TRVRUNDT.
007000
007100 EJECT
007200*********************************************
007300 PROCEDURE DIVISION USING WK-C-VRUND-RECORD.
007400*********************************************
007500 MAIN-MODULE.
007600     PERFORM A000-MAIN-PROCESSING
007700        THRU A099-MAIN-PROCESSING-EX.
007800     GOBACK.
007900
008000*----------------------------------------------------------------*
008100 A000-MAIN-PROCESSING.
008200*----------------------------------------------------------------*
008300     MOVE ZERO   TO WK-C-VRUND-O-RUN-DATE.
008400     MOVE SPACES TO WK-C-VRUND-O-ERROR-CD.
008500
008600     OPEN INPUT RUN-DATE-CARD-IN.
008700     IF  NOT WK-C-SUCCESSFUL
008800         MOVE "RDC0101" TO WK-C-VRUND-O-ERROR-CD                  TVB905
008900         GO TO A099-MAIN-PROCESSING-EX                            TVB905
009000     END-IF.
009100
009200     READ RUN-DATE-CARD-IN.
009300     IF  NOT WK-C-SUCCESSFUL
009400         MOVE "RDC0102" TO WK-C-VRUND-O-ERROR-CD                  TVB905
009500         CLOSE RUN-DATE-CARD-IN                                   TVB905
009600         GO TO A099-MAIN-PROCESSING-EX                            TVB905
009700     END-IF.
009800
009900     ADD 1 TO WK-N-CARD-COUNT.
010000     MOVE TRVRDCRD-RUN-DATE TO WK-D-RUN-DATE-9.
010100     MOVE WK-D-RUN-DATE-9   TO WK-C-VRUND-O-RUN-DATE.
010200     CLOSE RUN-DATE-CARD-IN.
010300
010400*----------------------------------------------------------------*
010500 A099-MAIN-PROCESSING-EX.
010600*----------------------------------------------------------------*
010700     EXIT.
010800******************************************************************
010900*************** END OF PROGRAM SOURCE - TRVXRUND ***************
011000******************************************************************
