000100*================================================================
000200* TRVCPLUK.cpybk
000300* LINKAGE RECORD FOR CALL "TRVCPLUP" - COUNTERPARTY LOOKUP
000400*================================================================
000500* AMENDMENT HISTORY:
000600*================================================================
000700* TVB622 21/05/2003 - MFARIA  - E-REQ#TV622 - INITIAL VERSION
000800*----------------------------------------------------------------
000900 01  WK-C-VCPLUP-RECORD.
001000     05  WK-C-VCPLUP-INPUT.
001100         10  WK-C-VCPLUP-I-CPTY-ID    PIC 9(09).
001200         10  WK-C-VCPLUP-I-CPTY-NAME  PIC X(30).
001300     05  WK-C-VCPLUP-OUTPUT.
001400         10  WK-C-VCPLUP-O-FOUND      PIC X(01).
001500*                        "Y"/"N" - COUNTERPARTY LOOKUP MATCHED
001600         10  WK-C-VCPLUP-O-ACTIVE     PIC X(01).
001700*                        "Y"/"N" - COPY OF CPTY-ACTIVE IF FOUND
001800     05  FILLER                       PIC X(04).
