000100*================================================================
000200* TRVLEGRC.cpybk
000300* I-O FORMAT:TRVLEGRC  FROM FILE TRDLEG   OF LIBRARY TRVLIB
000400* TRADE LEG RECORD - TWO PER TRADE (LEG A, LEG B)
000500*================================================================
000600* AMENDMENT HISTORY:
000700*================================================================
000800* TVB100 12/03/1991 - RSMITH  - INITIAL VERSION
000900*----------------------------------------------------------------
001000* TVB519 04/11/2001 - PSINGH  - E-REQ#TV519 - ADD RATE-SUPPLIED
001100*                   - IND SO A RATE OF EXACTLY ZERO IS NOT
001200*                     MISREAD AS "RATE NOT GIVEN"
001300*----------------------------------------------------------------
001400 05  TRVLEGRC-RECORD            PIC X(48).
001500 05  TRVLEGRCR REDEFINES TRVLEGRC-RECORD.
001600     10  TRVLEGRC-LEG-ID          PIC 9(09).
001700*                        LEG IDENTIFIER
001800     10  TRVLEGRC-LEG-TYPE        PIC X(08).
001900*                        "FIXED" OR "FLOATING" (MIXED CASE OK)
002000     10  TRVLEGRC-PAY-RCV-FLAG    PIC X(07).
002100*                        "PAY" OR "RECEIVE" (MIXED CASE OK)
002200     10  TRVLEGRC-INDEX-NAME      PIC X(12).
002300*                        FLOATING INDEX NAME, SPACES=NOT SUPP
002400     10  TRVLEGRC-RATE            PIC S9(03)V9(06).
002500*                        FIXED RATE AS A DECIMAL FRACTION
002600     10  TRVLEGRC-RATE-SUPP-FLAG  PIC X(01).                      TVB519
002700*                        "Y"/"N" - WAS RATE ACTUALLY SPECIFIED
002800     10  FILLER                   PIC X(02).
002900*                        RESERVED FOR FUTURE USE
