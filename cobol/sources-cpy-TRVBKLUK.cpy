000100*================================================================
000200* TRVBKLUK.cpybk
000300* LINKAGE RECORD FOR CALL "TRVBKLUP" - BOOK LOOKUP
000400*================================================================
000500* AMENDMENT HISTORY:
000600*================================================================
000700* TVB622 21/05/2003 - MFARIA  - E-REQ#TV622 - INITIAL VERSION
000800*----------------------------------------------------------------
000900 01  WK-C-VBKLUP-RECORD.
001000     05  WK-C-VBKLUP-INPUT.
001100         10  WK-C-VBKLUP-I-BOOK-ID    PIC 9(09).
001200         10  WK-C-VBKLUP-I-BOOK-NAME  PIC X(30).
001300     05  WK-C-VBKLUP-OUTPUT.
001400         10  WK-C-VBKLUP-O-FOUND      PIC X(01).
001500*                        "Y"/"N" - BOOK LOOKUP MATCHED
001600         10  WK-C-VBKLUP-O-ACTIVE     PIC X(01).
001700*                        "Y"/"N" - COPY OF BOOK-ACTIVE IF FOUND
001800     05  FILLER                       PIC X(04).
