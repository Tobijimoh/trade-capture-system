000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRVBRULE.
000500 AUTHOR.         RSMITH.
000600 INSTALLATION.   TRADE VALIDATION SYSTEMS.
000700 DATE-WRITTEN.   12 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*DESCRIPTION : BATCH DRIVER - TRADE BUSINESS RULE VALIDATION.
001100*              READS EACH TRADE-HEADER-RECORD FROM TRDHDR AND
001200*              APPLIES RULES R1-R6 AGAINST IT.  R1-R4 ARE DATE
001300*              COMPARISONS AGAINST THE BATCH RUN-DATE OBTAINED
001400*              FROM TRVXRUND.  R5/R6 VALIDATE THE BOOK AND
001500*              COUNTERPARTY VIA TRVBKLUP/TRVCPLUP.  EVERY RULE
001600*              IS EVALUATED INDEPENDENTLY - THIS ROUTINE DOES
001700*              NOT SHORT-CIRCUIT ON THE FIRST FAILURE.  ALL
001800*              FAILURES ARE ACCUMULATED INTO ONE VALRSLT RECORD
001900*              PER TRADE HEADER.
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* MOD.#  INIT    DATE        DESCRIPTION
002400* ------ ------- ----------  -------------------------------
002500* TVB100 RSMITH  12/03/1991 - INITIAL VERSION - R1,R2,R3 DATE
002600*                             SEQUENCE CHECKS AND R5 BOOK CHECK
002700*                             ONLY
002800*----------------------------------------------------------------
002900* TVB257 DCHEN   08/07/1993 - E-REQ#TV257 - ADDED R4 (TRADE DATE
003000*                             NOT MORE THAN 30 DAYS STALE) USING
003100*                             A CALENDAR DAY-NUMBER ROUTINE
003200*----------------------------------------------------------------
003300* TVB344 DCHEN   19/02/1996 - PROJ#TV44 - ADDED R6 COUNTERPARTY
003400*                             CHECK AND THE NAME-KEYED ALTERNATE
003500*                             LOOKUP FOR BOTH R5 AND R6
003600*----------------------------------------------------------------
003700* TVB788 KOSULL  09/09/1999 - Y2K / VOLUME REVIEW - DAY-NUMBER
003800*                             ROUTINE CONFIRMED GOOD FOR CCYYMMDD
003900*                             THROUGH YEAR 9999, NO CHANGE MADE
004000*----------------------------------------------------------------
004100* TV6034 PSINGH  17/01/2006 - E-REQ#TV6034 - ERROR-MSG TABLE FULL
004200*                             CONDITION NOW GUARDED - NO MORE
004300*                             THAN TRVRESLT-ERROR-MSG OCCURS LIMIT
004400*                             ARE EVER STORED FOR ONE TRADE
004500*----------------------------------------------------------------
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005200                   C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT TRADE-HEADER-IN      ASSIGN TO DATABASE-TRDHDR
005600            ORGANIZATION IS SEQUENTIAL
005700            FILE STATUS  IS WK-C-FILE-STATUS.
005800     SELECT VALIDATION-RESULT-OUT ASSIGN TO DATABASE-VALRSLT
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS  IS WK-C-FILE-STATUS.
006100***************
006200 DATA DIVISION.
006300***************
006400 FILE SECTION.
006500**************
006600 FD  TRADE-HEADER-IN
006700     LABEL RECORDS ARE OMITTED
006800     DATA RECORD IS TRADE-HEADER-IN-REC.
006900 01  TRADE-HEADER-IN-REC.
007000     COPY TRVHDREC.
007100
007200 FD  VALIDATION-RESULT-OUT
007300     LABEL RECORDS ARE OMITTED
007400     DATA RECORD IS VALIDATION-RESULT-OUT-REC.
007500 01  VALIDATION-RESULT-OUT-REC.
007600     COPY TRVRESLT.
007700*************************
007800 WORKING-STORAGE SECTION.
007900*************************
008000 01  FILLER              PIC X(24)  VALUE
008100     "** PROGRAM TRVBRULE **".
008200
008300* ------------------ PROGRAM WORKING STORAGE -------------------*
008400 01  WK-C-COMMON.
008500     COPY TRVCMWS.
008600
008700* -------------- SUBPROGRAM CALLING AREAS ------------------------*
008800     COPY TRVRUNDT.
008900     COPY TRVBKLUK.
009000     COPY TRVCPLUK.
009100
009200* -------------- RUN-DATE / DAY-NUMBER WORK AREA -----------------*
009300 77  WK-N-RUN-DATE        PIC 9(08) COMP.
009400 77  WK-N-RUN-DAY-NUM     PIC 9(08) COMP.
009500 77  WK-N-TRADE-DAY-NUM   PIC 9(08) COMP.
009600 77  WK-N-DAY-DIFF        PIC S9(08) COMP.
009700
009800 77  WK-N-CALC-DATE       PIC 9(08) COMP.
009900 77  WK-N-CALC-RESULT     PIC 9(08) COMP.
010000 77  WK-N-CALC-DIV4       PIC 9(08) COMP.
010100 77  WK-N-CALC-DIV100     PIC 9(08) COMP.
010200 77  WK-N-CALC-DIV400     PIC 9(08) COMP.
010300 77  WK-N-CALC-REM4       PIC 9(08) COMP.
010400 77  WK-N-CALC-REM100     PIC 9(08) COMP.
010500 77  WK-N-CALC-REM400     PIC 9(08) COMP.
010600 77  WK-C-LEAP-YR         PIC X(01).
010700
010800 01  WK-D-CALC-DATE-AREA.
010900     05  WK-D-CALC-DATE-9   PIC 9(08).
011000     05  WK-D-CALC-DATE-9R REDEFINES WK-D-CALC-DATE-9.
011100         10  WK-D-CALC-YYYY   PIC 9(04).
011200         10  WK-D-CALC-MM     PIC 9(02).
011300         10  WK-D-CALC-DD     PIC 9(02).
011350     05  FILLER             PIC X(01).
011400
011500* ------- CUMULATIVE DAYS BEFORE EACH MONTH, NON-LEAP YEAR -------*
011600 01  WK-T-CUM-DAYS-INIT.
011700     05  FILLER             PIC 9(03) VALUE 000.
011800     05  FILLER             PIC 9(03) VALUE 031.
011900     05  FILLER             PIC 9(03) VALUE 059.
012000     05  FILLER             PIC 9(03) VALUE 090.
012100     05  FILLER             PIC 9(03) VALUE 120.
012200     05  FILLER             PIC 9(03) VALUE 151.
012300     05  FILLER             PIC 9(03) VALUE 181.
012400     05  FILLER             PIC 9(03) VALUE 212.
012500     05  FILLER             PIC 9(03) VALUE 243.
012600     05  FILLER             PIC 9(03) VALUE 273.
012700     05  FILLER             PIC 9(03) VALUE 304.
012800     05  FILLER             PIC 9(03) VALUE 334.
012900     05  FILLER             PIC X(04) VALUE SPACES.
013000 01  WK-T-CUM-DAYS-TABLE REDEFINES WK-T-CUM-DAYS-INIT.
013100     05  WK-T-CUM-DAYS  OCCURS 12 TIMES PIC 9(03).
013200     05  FILLER             PIC X(04).
013300
013400* -------------------- TRADE-LEVEL WORK AREA ----------------------*
013500 77  WK-C-EOF-TRADE       PIC X(01) VALUE "N".
013600 77  WK-C-ERR-TEXT        PIC X(60).
013700
013800 EJECT
013900*********************
014000 PROCEDURE DIVISION.
014100*********************
014200 MAIN-MODULE.
014300     PERFORM A000-INITIALIZATION
014400        THRU A099-INITIALIZATION-EX.
014500     PERFORM B000-PROCESS-ONE-TRADE
014600        THRU B099-PROCESS-ONE-TRADE-EX
014700        UNTIL WK-C-EOF-TRADE = "Y".
014800     PERFORM Z000-END-PROGRAM-ROUTINE
014900        THRU Z099-END-PROGRAM-ROUTINE-EX.
015000     GOBACK.
015100
015200*----------------------------------------------------------------*
015300 A000-INITIALIZATION.
015400*----------------------------------------------------------------*
015500     OPEN INPUT  TRADE-HEADER-IN.
015600     IF  NOT WK-C-SUCCESSFUL
015700         DISPLAY "TRVBRULE - OPEN FILE ERROR - TRADE-HEADER-IN"
015800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015900         GO TO Y900-ABNORMAL-TERMINATION
016000     END-IF.
016100
016200     OPEN OUTPUT VALIDATION-RESULT-OUT.
016300     IF  NOT WK-C-SUCCESSFUL
016400         DISPLAY "TRVBRULE - OPEN FILE ERROR - VALRSLT-OUT"
016500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016600         GO TO Y900-ABNORMAL-TERMINATION
016700     END-IF.
016800
016900     CALL "TRVXRUND" USING WK-C-VRUND-RECORD.
017000     IF  WK-C-VRUND-O-ERROR-CD NOT = SPACES
017100         DISPLAY "TRVBRULE - RUN-DATE CONTROL CARD ERROR "
017200                 WK-C-VRUND-O-ERROR-CD
017300         GO TO Y900-ABNORMAL-TERMINATION
017400     END-IF.
017500     MOVE WK-C-VRUND-O-RUN-DATE TO WK-N-RUN-DATE.
017600
017700     MOVE WK-N-RUN-DATE TO WK-N-CALC-DATE.
017800     PERFORM C900-CALC-DAY-NUMBER
017900        THRU C999-CALC-DAY-NUMBER-EX.
018000     MOVE WK-N-CALC-RESULT TO WK-N-RUN-DAY-NUM.
018100
018200     MOVE "N" TO WK-C-EOF-TRADE.
018300 A099-INITIALIZATION-EX.
018400 EXIT.
018500
018600*----------------------------------------------------------------*
018700 B000-PROCESS-ONE-TRADE.
018800*----------------------------------------------------------------*
018900     READ TRADE-HEADER-IN.
019000     IF  WK-C-END-OF-FILE
019100         MOVE "Y" TO WK-C-EOF-TRADE
019200         GO TO B099-PROCESS-ONE-TRADE-EX
019300     END-IF.
019400     IF  NOT WK-C-SUCCESSFUL
019500         DISPLAY "TRVBRULE - READ FILE ERROR - TRADE-HEADER-IN"
019600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019700         GO TO Y900-ABNORMAL-TERMINATION
019800     END-IF.
019900
020000     MOVE SPACES TO TRVRESLT-RECORD.
020100     MOVE "Y"    TO TRVRESLT-VALID-FLAG.
020200     MOVE ZERO   TO TRVRESLT-ERROR-COUNT.
020300
020400     PERFORM C100-CHECK-DATE-SEQUENCE
020500        THRU C199-CHECK-DATE-SEQUENCE-EX.
020600     PERFORM C200-CHECK-TRADE-DATE-AGE
020700        THRU C299-CHECK-TRADE-DATE-AGE-EX.
020800     PERFORM C300-CHECK-BOOK
020900        THRU C399-CHECK-BOOK-EX.
021000     PERFORM C400-CHECK-COUNTERPARTY
021100        THRU C499-CHECK-COUNTERPARTY-EX.
021200
021300     IF  TRVRESLT-ERROR-COUNT NOT = ZERO
021400         MOVE "N" TO TRVRESLT-VALID-FLAG
021500     END-IF.
021600
021700     WRITE VALIDATION-RESULT-OUT-REC.
021800     IF  NOT WK-C-SUCCESSFUL
021900         DISPLAY "TRVBRULE - WRITE FILE ERROR - VALRSLT-OUT"
022000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022100         GO TO Y900-ABNORMAL-TERMINATION
022200     END-IF.
022300 B099-PROCESS-ONE-TRADE-EX.
022400 EXIT.
022500
022600*----------------------------------------------------------------*
022700* R1/R2/R3 - MATURITY/START/TRADE DATE SEQUENCE CHECKS           *
022800*----------------------------------------------------------------*
022900 C100-CHECK-DATE-SEQUENCE.
023000*----------------------------------------------------------------*
023100     IF  TRVHDREC-MATURITY-DATE NOT = ZERO
023200       AND TRVHDREC-START-DATE  NOT = ZERO
023300       AND TRVHDREC-MATURITY-DATE < TRVHDREC-START-DATE
023400         MOVE "MATURITY DATE CANNOT BE BEFORE START DATE"
023500           TO WK-C-ERR-TEXT
023600         PERFORM D900-ADD-ERROR-MSG
023700            THRU D999-ADD-ERROR-MSG-EX
023800     END-IF.
023900
024000     IF  TRVHDREC-MATURITY-DATE NOT = ZERO
024100       AND TRVHDREC-TRADE-DATE  NOT = ZERO
024200       AND TRVHDREC-MATURITY-DATE < TRVHDREC-TRADE-DATE
024300         MOVE "MATURITY DATE CANNOT BE BEFORE TRADE DATE"
024400           TO WK-C-ERR-TEXT
024500         PERFORM D900-ADD-ERROR-MSG
024600            THRU D999-ADD-ERROR-MSG-EX
024700     END-IF.
024800
024900     IF  TRVHDREC-START-DATE NOT = ZERO
025000       AND TRVHDREC-TRADE-DATE NOT = ZERO
025100       AND TRVHDREC-START-DATE < TRVHDREC-TRADE-DATE
025200         MOVE "START DATE CANNOT BE BEFORE TRADE DATE"
025300           TO WK-C-ERR-TEXT
025400         PERFORM D900-ADD-ERROR-MSG
025500            THRU D999-ADD-ERROR-MSG-EX
025600     END-IF.
025700 C199-CHECK-DATE-SEQUENCE-EX.
025800 EXIT.
025900
026000*----------------------------------------------------------------*
026100* R4 - TRADE DATE CANNOT BE MORE THAN 30 DAYS IN THE PAST        *
026200*----------------------------------------------------------------*
026300 C200-CHECK-TRADE-DATE-AGE.
026400*----------------------------------------------------------------*
026500     IF  TRVHDREC-TRADE-DATE NOT = ZERO
026600         MOVE TRVHDREC-TRADE-DATE TO WK-N-CALC-DATE
026700         PERFORM C900-CALC-DAY-NUMBER
026800            THRU C999-CALC-DAY-NUMBER-EX
026900         MOVE WK-N-CALC-RESULT TO WK-N-TRADE-DAY-NUM
027000         COMPUTE WK-N-DAY-DIFF =
027100             WK-N-RUN-DAY-NUM - WK-N-TRADE-DAY-NUM
027200         IF  WK-N-DAY-DIFF > 30
027300             MOVE "TRADE DATE CANNOT BE MORE THAN 30 DAYS IN THE PAST"
027400               TO WK-C-ERR-TEXT
027500             PERFORM D900-ADD-ERROR-MSG
027600                THRU D999-ADD-ERROR-MSG-EX
027700         END-IF
027800     END-IF.
027900 C299-CHECK-TRADE-DATE-AGE-EX.
028000 EXIT.
028100
028200*----------------------------------------------------------------*
028300* R5 - BOOK MUST EXIST AND BE ACTIVE, WHEN SUPPLIED              *
028400*----------------------------------------------------------------*
028500 C300-CHECK-BOOK.
028600*----------------------------------------------------------------*
028700     IF  TRVHDREC-BOOK-ID NOT = ZERO
028800       OR TRVHDREC-BOOK-NAME NOT = SPACES
028900         MOVE TRVHDREC-BOOK-ID    TO WK-C-VBKLUP-I-BOOK-ID
029000         MOVE TRVHDREC-BOOK-NAME  TO WK-C-VBKLUP-I-BOOK-NAME
029100         CALL "TRVBKLUP" USING WK-C-VBKLUP-RECORD
029200         IF  WK-C-VBKLUP-O-FOUND NOT = "Y"
029300             MOVE "BOOK DOES NOT EXIST" TO WK-C-ERR-TEXT
029400             PERFORM D900-ADD-ERROR-MSG
029500                THRU D999-ADD-ERROR-MSG-EX
029600         ELSE
029700             IF  WK-C-VBKLUP-O-ACTIVE = "N"
029800                 MOVE "BOOK IS NOT ACTIVE" TO WK-C-ERR-TEXT
029900                 PERFORM D900-ADD-ERROR-MSG
030000                    THRU D999-ADD-ERROR-MSG-EX
030100             END-IF
030200         END-IF
030300     END-IF.
030400 C399-CHECK-BOOK-EX.
030500 EXIT.
030600
030700*----------------------------------------------------------------*
030800* R6 - COUNTERPARTY MUST EXIST AND BE ACTIVE, WHEN SUPPLIED      *
030900*----------------------------------------------------------------*
031000 C400-CHECK-COUNTERPARTY.
031100*----------------------------------------------------------------*
031200     IF  TRVHDREC-CPTY-ID NOT = ZERO
031300       OR TRVHDREC-CPTY-NAME NOT = SPACES
031400         MOVE TRVHDREC-CPTY-ID   TO WK-C-VCPLUP-I-CPTY-ID
031500         MOVE TRVHDREC-CPTY-NAME TO WK-C-VCPLUP-I-CPTY-NAME
031600         CALL "TRVCPLUP" USING WK-C-VCPLUP-RECORD
031700         IF  WK-C-VCPLUP-O-FOUND NOT = "Y"
031800             MOVE "COUNTERPARTY DOES NOT EXIST" TO WK-C-ERR-TEXT
031900             PERFORM D900-ADD-ERROR-MSG
032000                THRU D999-ADD-ERROR-MSG-EX
032100         ELSE
032200             IF  WK-C-VCPLUP-O-ACTIVE = "N"
032300                 MOVE "COUNTERPARTY IS NOT ACTIVE"
032400                   TO WK-C-ERR-TEXT
032500                 PERFORM D900-ADD-ERROR-MSG
032600                    THRU D999-ADD-ERROR-MSG-EX
032700             END-IF
032800         END-IF
032900     END-IF.
033000 C499-CHECK-COUNTERPARTY-EX.
033100 EXIT.
033200
033300*----------------------------------------------------------------*
033400* CALENDAR DAY-NUMBER ROUTINE - CONVERTS WK-N-CALC-DATE (A       *
033500* CCYYMMDD DATE) INTO WK-N-CALC-RESULT, A DAY-ORDINAL SUITABLE   *
033600* FOR SUBTRACTION.  USES SEPARATE INTEGER DIVIDES SO EACH TERM   *
033700* TRUNCATES BEFORE IT IS SUMMED, PER THE USUAL LEAP-DAY COUNT.   *
033800*----------------------------------------------------------------*
033900 C900-CALC-DAY-NUMBER.
034000*----------------------------------------------------------------*
034100     MOVE WK-N-CALC-DATE TO WK-D-CALC-DATE-9.
034200
034300     DIVIDE WK-D-CALC-YYYY BY 4   GIVING WK-N-CALC-DIV4
034400         REMAINDER WK-N-CALC-REM4.
034500     DIVIDE WK-D-CALC-YYYY BY 100 GIVING WK-N-CALC-DIV100
034600         REMAINDER WK-N-CALC-REM100.
034700     DIVIDE WK-D-CALC-YYYY BY 400 GIVING WK-N-CALC-DIV400
034800         REMAINDER WK-N-CALC-REM400.
034900
035000     COMPUTE WK-N-CALC-RESULT =
035100         (WK-D-CALC-YYYY * 365)
035200         + WK-N-CALC-DIV4
035300         - WK-N-CALC-DIV100
035400         + WK-N-CALC-DIV400
035500         + WK-T-CUM-DAYS(WK-D-CALC-MM)
035600         + WK-D-CALC-DD.
035700
035800     MOVE "N" TO WK-C-LEAP-YR.
035900     IF  WK-N-CALC-REM4 = 0
036000         IF  WK-N-CALC-REM100 NOT = 0
036100           OR WK-N-CALC-REM400 = 0
036200             MOVE "Y" TO WK-C-LEAP-YR
036300         END-IF
036400     END-IF.
036500
036600     IF  WK-C-LEAP-YR = "Y" AND WK-D-CALC-MM NOT > 2
036700         SUBTRACT 1 FROM WK-N-CALC-RESULT
036800     END-IF.
036900 C999-CALC-DAY-NUMBER-EX.
037000 EXIT.
037100
037200*----------------------------------------------------------------*
037300* APPENDS WK-C-ERR-TEXT TO THE TRADE'S VALIDATION RESULT, UP TO  *
037400* THE LIMIT OF TRVRESLT-ERROR-MSG OCCURS                        *
037500*----------------------------------------------------------------*
037600 D900-ADD-ERROR-MSG.
037700*----------------------------------------------------------------*
037800     IF  TRVRESLT-ERROR-COUNT < 20
037900         ADD 1 TO TRVRESLT-ERROR-COUNT
038000         MOVE WK-C-ERR-TEXT
038100           TO TRVRESLT-ERROR-MSG(TRVRESLT-ERROR-COUNT)
038200     ELSE
038300         DISPLAY "TRVBRULE - ERROR MESSAGE TABLE FULL - TRADE "
038400                 TRVHDREC-TRADE-ID
038500     END-IF.
038600 D999-ADD-ERROR-MSG-EX.
038700 EXIT.
038800
038900*----------------------------------------------------------------*
039000 Y900-ABNORMAL-TERMINATION.
039100*----------------------------------------------------------------*
039200     PERFORM Z000-END-PROGRAM-ROUTINE
039300        THRU Z099-END-PROGRAM-ROUTINE-EX.
039400     GOBACK.
039500
039600*----------------------------------------------------------------*
039700 Z000-END-PROGRAM-ROUTINE.
039800*----------------------------------------------------------------*
039900     CLOSE TRADE-HEADER-IN.
040000     IF  NOT WK-C-SUCCESSFUL
040100         DISPLAY "TRVBRULE - CLOSE FILE ERROR - TRADE-HEADER-IN"
040200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
040300     END-IF.
040400
040500     CLOSE VALIDATION-RESULT-OUT.
040600     IF  NOT WK-C-SUCCESSFUL
040700         DISPLAY "TRVBRULE - CLOSE FILE ERROR - VALRSLT-OUT"
040800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
040900     END-IF.
041000 Z099-END-PROGRAM-ROUTINE-EX.
041100 EXIT.
041200******************************************************************
041300*************** END OF PROGRAM SOURCE - TRVBRULE ***************
041400******************************************************************
