000100*================================================================
000200* TRVBKTBL.cpybk
000300* IN-MEMORY BOOK MASTER TABLE - LOADED ONCE PER RUN FROM
000400* BOOK-MASTER-IN (TRVBKMST.cpybk) AND SEARCHED BY TRVBKLUP
000500* (THIS BUILD CARRIES NO INDEXED-FILE / RELATIVE-FILE SUPPORT)
000600*================================================================
000700* AMENDMENT HISTORY:
000800*================================================================
000900* TVB622 21/05/2003 - MFARIA  - E-REQ#TV622 - INITIAL VERSION
001000*----------------------------------------------------------------
001100 01  WK-T-BOOK-TABLE.
001200     05  WK-T-BOOK-LOADED         PIC X(01)   VALUE "N".        TVB622
001300     05  WK-T-BOOK-COUNT          PIC 9(04) COMP VALUE ZERO.
001400     05  WK-T-BOOK-ENTRY OCCURS 2000 TIMES
001500            ASCENDING KEY IS WK-T-BOOK-ID
001600            INDEXED BY WK-T-BOOK-IDX.
001700         10  WK-T-BOOK-ID         PIC 9(09).
001800         10  WK-T-BOOK-NM         PIC X(30).
001900         10  WK-T-BOOK-ACT        PIC X(01).
002000     05  FILLER                   PIC X(04)   VALUE SPACES.
