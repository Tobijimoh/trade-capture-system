000100*================================================================
000200* TRVRESLT.cpybk
000300* I-O FORMAT:TRVRESLT  FROM FILE VALRSLT  OF LIBRARY TRVLIB
000400* VALIDATION RESULT RECORD - ONE PER TRADE PER VALIDATION UNIT
000500*================================================================
000600* AMENDMENT HISTORY:
000700*================================================================
000800* TVB100 12/03/1991 - RSMITH  - INITIAL VERSION
000900*----------------------------------------------------------------
001000* TVB788 09/09/1999 - KOSULL  - E-REQ#TV788 - Y2K / VOLUME REVIEW
001100*                   - RAISED ERROR-MESSAGE OCCURS FROM 10 TO 20
001200*----------------------------------------------------------------
001300 05  TRVRESLT-RECORD            PIC X(1204).
001400 05  TRVRESLTR REDEFINES TRVRESLT-RECORD.
001500     10  TRVRESLT-VALID-FLAG      PIC X(01).
001600*                        "Y" VALID, "N" INVALID
001700     10  TRVRESLT-ERROR-COUNT     PIC 9(02).
001800*                        NUMBER OF ERROR MESSAGES ACCUMULATED
001900     10  TRVRESLT-ERROR-MSG OCCURS 20 TIMES PIC X(60).            TVB788
002000*                        ERROR TEXT, IN THE ORDER RAISED
002100     10  FILLER                   PIC X(01).
002200*                        RESERVED FOR FUTURE USE
