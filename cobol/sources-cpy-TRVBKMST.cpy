000100*================================================================
000200* TRVBKMST.cpybk
000300* I-O FORMAT:TRVBKMST  FROM FILE BOOKMSTR OF LIBRARY TRVLIB
000400* BOOK MASTER RECORD (SEQUENTIAL FILE, LOADED TO TRVBKTBL.cpybk
000500* AND SEARCHED - THIS BUILD CARRIES NO INDEXED-FILE SUPPORT)
000600*================================================================
000700* AMENDMENT HISTORY:
000800*================================================================
000900* TVB100 12/03/1991 - RSMITH  - INITIAL VERSION
001000*----------------------------------------------------------------
001100 05  TRVBKMST-RECORD            PIC X(42).
001200 05  TRVBKMSTR REDEFINES TRVBKMST-RECORD.
001300     10  TRVBKMST-BOOK-ID         PIC 9(09).
001400*                        BOOK KEY
001500     10  TRVBKMST-BOOK-NAME       PIC X(30).
001600*                        BOOK NAME ALTERNATE KEY
001700     10  TRVBKMST-BOOK-ACTIVE     PIC X(01).
001800*                        "Y"/"N" ACTIVE FLAG
001850     10  FILLER                   PIC X(02).
001860*                        RESERVED FOR FUTURE USE
