000100*================================================================
000200* TRVPRIVG.cpybk
000300* I-O FORMAT:TRVPRIVG  FROM FILE PRIVREQ  OF LIBRARY TRVLIB
000400* USER PRIVILEGE REQUEST / RESULT RECORD
000500*================================================================
000600* AMENDMENT HISTORY:
000700*================================================================
000800* TVB100 12/03/1991 - RSMITH  - INITIAL VERSION
000900*----------------------------------------------------------------
001000 05  TRVPRIVG-RECORD            PIC X(26).
001100 05  TRVPRIVGR REDEFINES TRVPRIVG-RECORD.
001200     10  TRVPRIVG-USER-ROLE       PIC X(14).
001300*                        TRADER/SALES/MIDDLE_OFFICE/SUPPORT
001400     10  TRVPRIVG-OPERATION       PIC X(10).
001500*                        CREATE/AMEND/TERMINATE/CANCEL/VIEW
001600     10  TRVPRIVG-ALLOWED-FLAG    PIC X(01).
001700*                        "Y"/"N" - OUTPUT
001800     10  FILLER                   PIC X(01).
001900*                        RESERVED FOR FUTURE USE
