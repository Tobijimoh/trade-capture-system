000100*================================================================
000200* TRVRUNDT.cpybk
000300* LINKAGE RECORD FOR CALL "TRVXRUND" - RUN-DATE RETRIEVAL
000400*================================================================
000500* AMENDMENT HISTORY:
000600*================================================================
000700* TVB100 12/03/1991 - RSMITH  - INITIAL VERSION
000800*----------------------------------------------------------------
000900 01  WK-C-VRUND-RECORD.
001000     05  WK-C-VRUND-OUTPUT.
001100         10  WK-C-VRUND-O-RUN-DATE    PIC 9(08).
001200*                        BATCH PROCESSING DATE (CCYYMMDD)
001300         10  WK-C-VRUND-O-ERROR-CD    PIC X(07).
001400*                        SPACES = OK, ELSE PARAMETER-FILE ERROR
001500     05  FILLER                       PIC X(04).
