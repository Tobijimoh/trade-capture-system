000100*================================================================
000200* TRVCPTBL.cpybk
000300* IN-MEMORY COUNTERPARTY MASTER TABLE - LOADED ONCE PER RUN
000400* FROM COUNTERPARTY-MASTER-IN (TRVCPMST.cpybk) AND SEARCHED
000500* BY TRVCPLUP (NO INDEXED-FILE SUPPORT ON THIS BUILD)
000600*================================================================
000700* AMENDMENT HISTORY:
000800*================================================================
000900* TVB622 21/05/2003 - MFARIA  - E-REQ#TV622 - INITIAL VERSION
001000*----------------------------------------------------------------
001010* TV5190 03/10/2009 - LNGUYEN - E-REQ#TV5190 - OCCURS RAISED
001020*                      FROM 2000 TO 5000 FOR VOLUME GROWTH
001030*----------------------------------------------------------------
001100 01  WK-T-CPTY-TABLE.
001200     05  WK-T-CPTY-LOADED         PIC X(01)   VALUE "N".        TVB622
001300     05  WK-T-CPTY-COUNT          PIC 9(04) COMP VALUE ZERO.
001400     05  WK-T-CPTY-ENTRY OCCURS 5000 TIMES                      TV5190
001500            ASCENDING KEY IS WK-T-CPTY-ID
001600            INDEXED BY WK-T-CPTY-IDX.
001700         10  WK-T-CPTY-ID         PIC 9(09).
001800         10  WK-T-CPTY-NM         PIC X(30).
001900         10  WK-T-CPTY-ACT        PIC X(01).
002000     05  FILLER                   PIC X(04)   VALUE SPACES.
