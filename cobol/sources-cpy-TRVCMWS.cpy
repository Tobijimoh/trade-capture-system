000100*================================================================
000200* TRVCMWS.cpybk  -  TRADE VALIDATION SYSTEM - COMMON WORK AREA
000300*================================================================
000400* AMENDMENT HISTORY:
000500*================================================================
000600* TVB100 12/03/1991 - RSMITH  - INITIAL VERSION
000700*                    - FILE STATUS WORK AREA AND 88-LEVELS
000800*                      SHARED BY ALL TRV PROGRAMS
000900*----------------------------------------------------------------
001000* TVB211 08/07/1998 - JKOWAL  - Y2K REMEDIATION PROJECT
001100*                   - NO DATE FIELDS IN THIS COPYBOOK, NO
001200*                     CHANGE REQUIRED - REVIEWED AND SIGNED OFF
001300*----------------------------------------------------------------
001400 05  WK-C-FILE-STATUS          PIC XX      VALUE "00".
001500     88  WK-C-SUCCESSFUL                   VALUE "00".
001600     88  WK-C-END-OF-FILE                  VALUE "10".
001700     88  WK-C-RECORD-NOT-FOUND              VALUE "23".
001800     88  WK-C-DUPLICATE-KEY                VALUE "22".
001900
002000 05  WK-C-RUN-DATE             PIC 9(08)   VALUE ZEROES.
002100 05  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.
002200     10  WK-C-RUN-CCYY         PIC 9(04).
002300     10  WK-C-RUN-MM           PIC 9(02).
002400     10  WK-C-RUN-DD           PIC 9(02).
002500 05  FILLER                    PIC X(04)   VALUE SPACES.
