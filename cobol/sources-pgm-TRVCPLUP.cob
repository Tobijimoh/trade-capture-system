000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRVCPLUP.
000500 AUTHOR.         RSMITH.
000600 INSTALLATION.   TRADE VALIDATION SYSTEMS.
000700 DATE-WRITTEN.   14 JUN 1988.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*DESCRIPTION : SUBROUTINE - COUNTERPARTY LOOKUP.
001100*              LOADS COUNTERPARTY-MASTER-IN INTO WK-T-CPTY-TABLE
001200*              ON THE FIRST CALL (NO INDEXED-FILE SUPPORT ON
001300*              THIS BUILD) THEN SEARCHES BY CPTY-ID, ELSE BY
001400*              CPTY-NAME, ON EVERY CALL THEREAFTER.
001500*              CALLED FROM TRVBRULE FOR BUSINESS RULES R6.
001600*================================================================
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900* MOD.#  INIT    DATE        DESCRIPTION
002000* ------ ------- ----------  -------------------------------
002100* TVB100 RSMITH  14/06/1988 - INITIAL VERSION - READ COUNTER-
002200*                             PARTY MASTER SEQUENTIALLY AND
002300*                             TEST CPTY-ID ONE RECORD AT A TIME
002400*----------------------------------------------------------------
002500* TVB788 KOSULL  09/09/1999 - Y2K / VOLUME REVIEW - REVIEWED,
002600*                             NO CENTURY WINDOWING REQUIRED -
002700*                             DATES ARE RAW PIC 9(08) CCYYMMDD
002800*----------------------------------------------------------------
002900* TVB622 MFARIA  21/05/2003 - E-REQ#TV622 - COUNTERPARTY MASTER
003000*                             NOW LOADED INTO AN IN-MEMORY TABLE
003100*                             AND SEARCHED, SAME AS BOOK MASTER
003200*----------------------------------------------------------------
003300* TV5190 LNGUYEN 03/10/2009 - E-REQ#TV5190 - COUNTERPARTY MASTER
003400*                             VOLUME GROWTH - TABLE OCCURS RAISED
003500*                             FROM 2000 TO 5000 ENTRIES
003600*----------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004300                   C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT COUNTERPARTY-MASTER-IN ASSIGN TO DATABASE-CPTYMSTR
004700            ORGANIZATION IS SEQUENTIAL
004800            FILE STATUS  IS WK-C-FILE-STATUS.
004900***************
005000 DATA DIVISION.
005100***************
005200 FILE SECTION.
005300**************
005400 FD  COUNTERPARTY-MASTER-IN
005500     LABEL RECORDS ARE OMITTED
005600     DATA RECORD IS COUNTERPARTY-MASTER-IN-REC.
005700 01  COUNTERPARTY-MASTER-IN-REC.
005800     COPY TRVCPMST.
005900*************************
006000 WORKING-STORAGE SECTION.
006100*************************
006200 01  FILLER              PIC X(24)  VALUE
006300     "** PROGRAM TRVCPLUP **".
006400
006500* ------------------ PROGRAM WORKING STORAGE -------------------*
006600 01  WK-C-COMMON.
006700     COPY TRVCMWS.
006800
006900     COPY TRVCPTBL.
007000
007100 77  WK-N-SUB             PIC 9(04) COMP VALUE ZERO.
007200 77  WK-C-FOUND           PIC X(01) VALUE "Y".
007300 77  WK-C-NOT-FOUND       PIC X(01) VALUE "N".
007400
007500 01  WK-D-DISPLAY-AREA.
007600     05  WK-D-CPTY-ID-A   PIC X(09).
007700     05  WK-D-CPTY-ID-N REDEFINES WK-D-CPTY-ID-A PIC 9(09).
007750     05  FILLER           PIC X(01).
007800
007900 LINKAGE SECTION.
008000*****************
008100     COPY TRVCPLUK.
008200
008300 EJECT
008400*********************************************
008500 PROCEDURE DIVISION USING WK-C-VCPLUP-RECORD.
008600*********************************************
008700 MAIN-MODULE.
008800     IF  WK-T-CPTY-LOADED = "N"                                   TVB622
008900         PERFORM A000-LOAD-CPTY-TABLE
009000            THRU A099-LOAD-CPTY-TABLE-EX
009100     END-IF.
009200     PERFORM B000-MAIN-PROCESSING
009300        THRU B999-MAIN-PROCESSING-EX.
009400     GOBACK.
009500
009600*----------------------------------------------------------------*
009700 A000-LOAD-CPTY-TABLE.
009800*----------------------------------------------------------------*
009900     OPEN INPUT COUNTERPARTY-MASTER-IN.
010000     IF  NOT WK-C-SUCCESSFUL
010100         DISPLAY "TRVCPLUP - OPEN FILE ERROR - CPTY-MASTER-IN"
010200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010300         GO TO A099-LOAD-CPTY-TABLE-EX
010400     END-IF.
010500     MOVE ZERO TO WK-T-CPTY-COUNT.
010600     PERFORM A010-READ-CPTY-MASTER
010700        THRU A019-READ-CPTY-MASTER-EX
010800        UNTIL WK-C-END-OF-FILE.
010900     CLOSE COUNTERPARTY-MASTER-IN.
011000     MOVE "Y" TO WK-T-CPTY-LOADED.
011100 A099-LOAD-CPTY-TABLE-EX.
011200 EXIT.
011300
011400*----------------------------------------------------------------*
011500 A010-READ-CPTY-MASTER.
011600*----------------------------------------------------------------*
011700     READ COUNTERPARTY-MASTER-IN.
011800     IF  WK-C-SUCCESSFUL
011900         ADD 1 TO WK-T-CPTY-COUNT
012000         MOVE TRVCPMST-CPTY-ID     TO
012100              WK-T-CPTY-ID(WK-T-CPTY-COUNT)
012200         MOVE TRVCPMST-CPTY-NAME   TO
012300              WK-T-CPTY-NM(WK-T-CPTY-COUNT)
012400         MOVE TRVCPMST-CPTY-ACTIVE TO
012500              WK-T-CPTY-ACT(WK-T-CPTY-COUNT)
012600     ELSE
012700         IF  NOT WK-C-END-OF-FILE
012800             DISPLAY "TRVCPLUP - READ FILE ERROR - CPTY-MASTER-IN"
012900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013000         END-IF
013100     END-IF.
013200 A019-READ-CPTY-MASTER-EX.
013300 EXIT.
013400
013500*----------------------------------------------------------------*
013600 B000-MAIN-PROCESSING.
013700*----------------------------------------------------------------*
013800     MOVE WK-C-NOT-FOUND  TO WK-C-VCPLUP-O-FOUND.
013900     MOVE SPACE           TO WK-C-VCPLUP-O-ACTIVE.
014000     MOVE WK-C-VCPLUP-I-CPTY-ID TO WK-D-CPTY-ID-N.
014100     SET WK-T-CPTY-IDX    TO 1.
014200     IF  WK-C-VCPLUP-I-CPTY-ID NOT = ZERO
014300         PERFORM C100-SEARCH-BY-ID
014400            THRU C199-SEARCH-BY-ID-EX
014500     ELSE
014600         IF  WK-C-VCPLUP-I-CPTY-NAME NOT = SPACES
014700             PERFORM C200-SEARCH-BY-NAME
014800                THRU C299-SEARCH-BY-NAME-EX
014900         END-IF
015000     END-IF.
015100     IF  WK-C-VCPLUP-O-FOUND = WK-C-NOT-FOUND
015200         DISPLAY "TRVCPLUP - CPTY NOT FOUND - ID " WK-D-CPTY-ID-A
015300     END-IF.
015400 B999-MAIN-PROCESSING-EX.
015500 EXIT.
015600
015700*----------------------------------------------------------------*
015800 C100-SEARCH-BY-ID.
015900*----------------------------------------------------------------*
016000     SEARCH ALL WK-T-CPTY-ENTRY
016100         WHEN WK-T-CPTY-ID(WK-T-CPTY-IDX) =
016200              WK-C-VCPLUP-I-CPTY-ID
016300         MOVE WK-C-FOUND          TO WK-C-VCPLUP-O-FOUND
016400         MOVE WK-T-CPTY-ACT(WK-T-CPTY-IDX)
016500                                  TO WK-C-VCPLUP-O-ACTIVE
016600     END-SEARCH.
016700 C199-SEARCH-BY-ID-EX.
016800 EXIT.
016900
017000*----------------------------------------------------------------*
017100 C200-SEARCH-BY-NAME.
017200*----------------------------------------------------------------*
017300     PERFORM C210-SEARCH-ONE-ENTRY
017400        THRU C219-SEARCH-ONE-ENTRY-EX
017500        VARYING WK-N-SUB FROM 1 BY 1
017600        UNTIL WK-N-SUB > WK-T-CPTY-COUNT
017700        OR WK-C-VCPLUP-O-FOUND = WK-C-FOUND.
017800 C299-SEARCH-BY-NAME-EX.
017900 EXIT.
018000
018100*----------------------------------------------------------------*
018200 C210-SEARCH-ONE-ENTRY.
018300*----------------------------------------------------------------*
018400     IF  WK-T-CPTY-NM(WK-N-SUB) = WK-C-VCPLUP-I-CPTY-NAME
018500         MOVE WK-C-FOUND       TO WK-C-VCPLUP-O-FOUND
018600         MOVE WK-T-CPTY-ACT(WK-N-SUB) TO WK-C-VCPLUP-O-ACTIVE
018700     END-IF.
018800 C219-SEARCH-ONE-ENTRY-EX.
018900 EXIT.
019000******************************************************************
019100*************** END OF PROGRAM SOURCE - TRVCPLUP ***************
019200******************************************************************
