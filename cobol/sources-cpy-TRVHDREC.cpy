000100*================================================================
000200* TRVHDREC.cpybk
000300* I-O FORMAT:TRVHDREC  FROM FILE TRDHDR   OF LIBRARY TRVLIB
000400* TRADE HEADER RECORD - ONE PER CANDIDATE TRADE
000500*================================================================
000600* AMENDMENT HISTORY:
000700*================================================================
000800* TVB100 12/03/1991 - RSMITH  - INITIAL VERSION
000900*----------------------------------------------------------------
001000* TVB344 19/02/1996 - DCHEN   - ADD-ON PROJ#TV44
001100*                   - BOOK-NAME/COUNTERPARTY-NAME ALTERNATE
001200*                     LOOKUP KEYS ADDED ALONGSIDE NUMERIC ID
001300*----------------------------------------------------------------
001400 05  TRVHDREC-RECORD            PIC X(113).
001500 05  TRVHDRECR REDEFINES TRVHDREC-RECORD.
001600     10  TRVHDREC-TRADE-ID        PIC 9(09).
001700*                        UNIQUE TRADE IDENTIFIER
001800     10  TRVHDREC-TRADE-DATE      PIC 9(08).
001900*                        DATE TRADE WAS EXECUTED (CCYYMMDD)
002000     10  TRVHDREC-START-DATE      PIC 9(08).
002100*                        EFFECTIVE / START DATE (CCYYMMDD)
002200     10  TRVHDREC-MATURITY-DATE   PIC 9(08).
002300*                        MATURITY / END DATE (CCYYMMDD)
002400     10  TRVHDREC-BOOK-ID         PIC 9(09).
002500*                        NUMERIC BOOK KEY, 0 = NOT SUPPLIED
002600     10  TRVHDREC-BOOK-NAME       PIC X(30).                      TVB344
002700*                        BOOK NAME ALT KEY, SPACES = NOT SUPP
002800     10  TRVHDREC-CPTY-ID         PIC 9(09).
002900*                        NUMERIC COUNTERPARTY KEY, 0 = NOT SUPP
003000     10  TRVHDREC-CPTY-NAME       PIC X(30).                      TVB344
003100*                        COUNTERPARTY NAME ALT KEY
003200     10  FILLER                   PIC X(02).
003300*                        RESERVED FOR FUTURE USE
